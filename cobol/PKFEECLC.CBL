000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ                      PKFEECLC
000110* LAST UPDATE ON 14 Mar 2024 AT 09:15:00 BY  SPD VERSION 07   *   !@07    
000120* LAST UPDATE ON 30 Apr 2012            BY  TRC VERSION 06   *    PKFEECLC
000130* LAST UPDATE ON  8 Jul 2003            BY  KLM VERSION 05   *    PKFEECLC
000140* LAST UPDATE ON 19 Feb 1999            BY  WFH VERSION 04   *    PKFEECLC
000150* LAST UPDATE ON 14 Jun 1994            BY  JBT VERSION 03   *    PKFEECLC
000160* LAST UPDATE ON 22 Sep 1989            BY  RDC VERSION 02   *    PKFEECLC
000170* LAST UPDATE ON 11 Mar 1987            BY  RDC VERSION 01   *    PKFEECLC
000180 ID DIVISION.                                                     PKFEECLC
000190 PROGRAM-ID. PKFEECLC.                                            PKFEECLC
000200 AUTHOR. CARVALHO--RATES.                                         PKFEECLC
000210 INSTALLATION. CASCADE PARKING SYSTEMS DATA CENTER.               PKFEECLC
000220                                                                  PKFEECLC
000230              This program is the nightly batch fee-rating        PKFEECLC
000240              driver for the garage ticketing system.  It reads   PKFEECLC
000250              the day's closed parking tickets from TICKET-IN,    PKFEECLC
000260              runs each ticket through the standard hourly,       PKFEECLC
000270              early bird and night owl rate strategies, selects   PKFEECLC
000280              the lowest applicable fee, writes one priced        PKFEECLC
000290              record per ticket to FEE-OUT, and ends the run      PKFEECLC
000300              with a one-page summary report of tickets billed    PKFEECLC
000310              by rate code.                                       PKFEECLC
000320                                                                  PKFEECLC
000330              Modified 14Mar2024: added the weekday peak-hour     PKFEECLC
000340                                  surcharge to the hourly rate    PKFEECLC
000350                                  (CR-4471).                      PKFEECLC
000360                                                                  PKFEECLC
000370              To run, allocate DD TKTIN for the ticket extract,   PKFEECLC
000380              DD FEEOUT for the priced output, and DD PKFEERPT    PKFEECLC
000390              for the summary listing.  See PKFEELGC for the      PKFEECLC
000400              rating rules and PKRATETB for the dollar and        PKFEECLC
000410              time-window constants.                              PKFEECLC
000420                                                                  PKFEECLC
000430 DATE-WRITTEN. 11 MAR 87.                                         PKFEECLC
000440 DATE-COMPILED.                                                   PKFEECLC
000450 SECURITY.  CASCADE PARKING SYSTEMS - INTERNAL USE ONLY.          PKFEECLC
000460 TITLE 'PARKING FEE BATCH RATING DRIVER'.                         PKFEECLC
000470 ENVIRONMENT DIVISION.                                            PKFEECLC
000480 CONFIGURATION SECTION.                                           PKFEECLC
000490 SOURCE-COMPUTER. IBM-370.                                        PKFEECLC
000500 OBJECT-COMPUTER. IBM-370.                                        PKFEECLC
000510 SPECIAL-NAMES.                                                   PKFEECLC
000520    C01 IS TOP-OF-FORM                                            PKFEECLC
000530    CLASS VALID-VEHICLE-CLASS IS 'M' 'C' 'B'                      PKFEECLC
000540    UPSI-0 ON  STATUS IS PK-SUPPRESS-DETAIL                       PKFEECLC
000550           OFF STATUS IS PK-PRINT-DETAIL.                         PKFEECLC
000560 INPUT-OUTPUT SECTION.                                            PKFEECLC
000570 FILE-CONTROL.                                                    PKFEECLC
000580    SELECT TICKET-IN-FILE  ASSIGN TO TKTIN                        PKFEECLC
000590        FILE STATUS IS WS-TKT-IN-STATUS.                          PKFEECLC
000600    SELECT FEE-OUT-FILE    ASSIGN TO FEEOUT                       PKFEECLC
000610        FILE STATUS IS WS-FEE-OUT-STATUS.                         PKFEECLC
000620    SELECT REPORT-OUT-FILE ASSIGN TO PKFEERPT                     PKFEECLC
000630        FILE STATUS IS WS-RPT-STATUS.                             PKFEECLC
000640                                                                  PKFEECLC
000650 DATA DIVISION.                                                   PKFEECLC
000660 FILE SECTION.                                                    PKFEECLC
000670 FD  TICKET-IN-FILE                                               PKFEECLC
000680    LABEL RECORDS ARE STANDARD                                    PKFEECLC
000690    RECORD CONTAINS 40 CHARACTERS                                 PKFEECLC
000700    BLOCK CONTAINS 0 RECORDS                                      PKFEECLC
000710    DATA RECORD IS TICKET-IN-FD-REC.                              PKFEECLC
000720 01  TICKET-IN-FD-REC               PIC X(40).                    PKFEECLC
000730                                                                  PKFEECLC
000740 FD  FEE-OUT-FILE                                                 PKFEECLC
000750    LABEL RECORDS ARE STANDARD                                    PKFEECLC
000760    RECORD CONTAINS 69 CHARACTERS                                 PKFEECLC
000770    BLOCK CONTAINS 0 RECORDS                                      PKFEECLC
000780    DATA RECORD IS FEE-OUT-FD-REC.                                PKFEECLC
000790 01  FEE-OUT-FD-REC                 PIC X(69).                    PKFEECLC
000800                                                                  PKFEECLC
000810 FD  REPORT-OUT-FILE                                              PKFEECLC
000820    LABEL RECORDS ARE STANDARD                                    PKFEECLC
000830    RECORD CONTAINS 132 CHARACTERS                                PKFEECLC
000840    BLOCK CONTAINS 0 RECORDS                                      PKFEECLC
000850    DATA RECORD IS REPORT-OUT-FD-REC.                             PKFEECLC
000860 01  REPORT-OUT-FD-REC              PIC X(132).                   PKFEECLC
000870                                                                  PKFEECLC
000880 WORKING-STORAGE SECTION.                                         PKFEECLC
000890 77  WS-TKT-IN-STATUS                PIC X(02) VALUE SPACES.      PKFEECLC
000900    88  WS-TKT-IN-OK                    VALUE '00'.               PKFEECLC
000910    88  WS-TKT-IN-EOF                   VALUE '10'.               PKFEECLC
000920 77  WS-FEE-OUT-STATUS               PIC X(02) VALUE SPACES.      PKFEECLC
000930    88  WS-FEE-OUT-OK                   VALUE '00'.               PKFEECLC
000940 77  WS-RPT-STATUS                   PIC X(02) VALUE SPACES.      PKFEECLC
000950    88  WS-RPT-OK                       VALUE '00'.               PKFEECLC
000960 77  WS-EOF-SW                       PIC X(01) VALUE 'N'.         PKFEECLC
000970    88  WS-EOF                          VALUE 'Y'.                PKFEECLC
000980    88  WS-NOT-EOF                      VALUE 'N'.                PKFEECLC
000990 77  WS-TICKETS-READ                 PIC 9(07) COMP VALUE ZERO.   PKFEECLC
001000 77  WS-TICKETS-BILLED               PIC 9(07) COMP VALUE ZERO.   PKFEECLC
001010 77  WS-TICKETS-REJECTED             PIC 9(07) COMP VALUE ZERO.   PKFEECLC
001020 77  WS-SH-COUNT                     PIC 9(07) COMP VALUE ZERO.   PKFEECLC
001030 77  WS-EB-COUNT                     PIC 9(07) COMP VALUE ZERO.   PKFEECLC
001040 77  WS-NO-COUNT                     PIC 9(07) COMP VALUE ZERO.   PKFEECLC
001050 77  WS-TOTAL-FEES                   PIC S9(09)V99 VALUE ZERO.    PKFEECLC
001060 77  WS-LINE-COUNT                   PIC 9(03) COMP VALUE ZERO.   PKFEECLC
001070 77  WS-PAGE-COUNT                   PIC 9(03) COMP VALUE ZERO.   PKFEECLC
001080 77  WS-PAGE-LEN                     PIC 9(03) COMP VALUE 55.     PKFEECLC
001090                                                                  PKFEECLC
001100    COPY PKFEEREC.                                                PKFEECLC
001110    COPY PKRATETB.                                                PKFEECLC
001120                                                                  PKFEECLC
001130*----------------------------------------------------------       PKFEECLC
001140* END-OF-RUN SUMMARY REPORT LINES.                                PKFEECLC
001150*----------------------------------------------------------       PKFEECLC
001160 01  PK-RPT-TITLE-LINE.                                           PKFEECLC
001170     05  FILLER                 PIC X(40) VALUE SPACES.           PKFEECLC
001180     05  FILLER                 PIC X(36) VALUE                   PKFEECLC
001190         'CASCADE PARKING SYSTEMS - FEE RUN'.                     PKFEECLC
001200     05  FILLER                 PIC X(41) VALUE SPACES.           PKFEECLC
001210     05  RPT-TITLE-PAGE-LIT     PIC X(05) VALUE 'PAGE '.          PKFEECLC
001220     05  RPT-TITLE-PAGE-NUM     PIC ZZ9.                          PKFEECLC
001230     05  FILLER                 PIC X(07) VALUE SPACES.           PKFEECLC
001240                                                                  PKFEECLC
001250 01  PK-RPT-SUBTITLE-LINE.                                        PKFEECLC
001260     05  FILLER                 PIC X(40) VALUE SPACES.           PKFEECLC
001270     05  FILLER                 PIC X(36) VALUE                   PKFEECLC
001280         'PARKING FEE END-OF-RUN SUMMARY'.                        PKFEECLC
001290     05  FILLER                 PIC X(56) VALUE SPACES.           PKFEECLC
001300                                                                  PKFEECLC
001310 01  PK-RPT-BLANK-LINE           PIC X(132) VALUE SPACES.         PKFEECLC
001320                                                                  PKFEECLC
001330 01  PK-RPT-DETAIL-LINE.                                          PKFEECLC
001340     05  FILLER                 PIC X(10) VALUE SPACES.           PKFEECLC
001350     05  RPT-DET-LABEL          PIC X(40).                        PKFEECLC
001360     05  RPT-DET-COUNT          PIC ZZZ,ZZ9.                      PKFEECLC
001370     05  FILLER                 PIC X(05) VALUE SPACES.           PKFEECLC
001380     05  RPT-DET-AMOUNT         PIC $$$,$$$,$$9.99.               PKFEECLC
001390     05  FILLER                 PIC X(56) VALUE SPACES.           PKFEECLC
001400                                                                  PKFEECLC
001410*----------------------------------------------------------       PKFEECLC
001420* INITIALIZATION / MAIN LINE.                                     PKFEECLC
001430*----------------------------------------------------------       PKFEECLC
001440 TITLE 'INITIALIZATION AND MAIN LINE'.                            PKFEECLC
001450 PROCEDURE DIVISION.                                              PKFEECLC
001460 0010-INITIALIZE.                                                 PKFEECLC
001470     OPEN INPUT  TICKET-IN-FILE.                                  PKFEECLC
001480     IF NOT WS-TKT-IN-OK                                          PKFEECLC
001490         DISPLAY 'PKFEECLC: ERROR OPENING TICKET-IN-FILE '        PKFEECLC
001500             WS-TKT-IN-STATUS                                     PKFEECLC
001510         GO TO 9999-ABEND-JOB                                     PKFEECLC
001520     END-IF.                                                      PKFEECLC
001530     OPEN OUTPUT FEE-OUT-FILE.                                    PKFEECLC
001540     IF NOT WS-FEE-OUT-OK                                         PKFEECLC
001550         DISPLAY 'PKFEECLC: ERROR OPENING FEE-OUT-FILE '          PKFEECLC
001560             WS-FEE-OUT-STATUS                                    PKFEECLC
001570         GO TO 9999-ABEND-JOB                                     PKFEECLC
001580     END-IF.                                                      PKFEECLC
001590     OPEN OUTPUT REPORT-OUT-FILE.                                 PKFEECLC
001600     IF NOT WS-RPT-OK                                             PKFEECLC
001610         DISPLAY 'PKFEECLC: ERROR OPENING REPORT-OUT-FILE '       PKFEECLC
001620             WS-RPT-STATUS                                        PKFEECLC
001630         GO TO 9999-ABEND-JOB                                     PKFEECLC
001640     END-IF.                                                      PKFEECLC
001650     SET WS-NOT-EOF TO TRUE.                                      PKFEECLC
001660     MOVE ZERO TO PK-TKT-REJECT-CNTR.                             PKFEECLC
001670     MOVE WS-PAGE-LEN TO WS-LINE-COUNT.                           PKFEECLC
001680                                                                  PKFEECLC
001690 0020-MAIN-PROCESS.                                               PKFEECLC
001700     PERFORM 0100-READ-TICKET-IN.                                 PKFEECLC
001710     PERFORM 0030-PROCESS-ONE-TICKET THRU 0030-EXIT               PKFEECLC
001720         UNTIL WS-EOF.                                            PKFEECLC
001730     PERFORM 1000-PRINT-REPORT.                                   PKFEECLC
001740     PERFORM 9000-CLOSE-FILES.                                    PKFEECLC
001750     GOBACK.                                                      PKFEECLC
001760                                                                  PKFEECLC
001770 0030-PROCESS-ONE-TICKET.                                         PKFEECLC
001780     PERFORM 0150-RATE-ONE-TICKET.                                PKFEECLC
001790     MOVE PK-TKT-REJECT-CNTR TO WS-TICKETS-REJECTED.              PKFEECLC
001800     IF PK-TICKET-ACCEPTED                                        PKFEECLC
001810         PERFORM 0800-WRITE-FEE-OUT                               PKFEECLC
001820         PERFORM 0900-ACCUM-TOTALS                                PKFEECLC
001830     END-IF.                                                      PKFEECLC
001840     PERFORM 0100-READ-TICKET-IN.                                 PKFEECLC
001850 0030-EXIT.                                                       PKFEECLC
001860     EXIT.                                                        PKFEECLC
001870                                                                  PKFEECLC
001880 0100-READ-TICKET-IN.                                             PKFEECLC
001890     READ TICKET-IN-FILE INTO PK-TICKET-IN-REC                    PKFEECLC
001900         AT END                                                   PKFEECLC
001910             SET WS-EOF TO TRUE                                   PKFEECLC
001920         NOT AT END                                               PKFEECLC
001930             ADD 1 TO WS-TICKETS-READ                             PKFEECLC
001940     END-READ.                                                    PKFEECLC
001950                                                                  PKFEECLC
001960 0800-WRITE-FEE-OUT.                                              PKFEECLC
001970     WRITE FEE-OUT-FD-REC FROM PK-FEE-OUT-REC.                    PKFEECLC
001980                                                                  PKFEECLC
001990 0900-ACCUM-TOTALS.                                               PKFEECLC
002000     ADD 1 TO WS-TICKETS-BILLED.                                  PKFEECLC
002010     ADD FEE-AMOUNT TO WS-TOTAL-FEES.                             PKFEECLC
002020     EVALUATE TRUE                                                PKFEECLC
002030         WHEN FEE-STRAT-STD-HOURLY                                PKFEECLC
002040             ADD 1 TO WS-SH-COUNT                                 PKFEECLC
002050         WHEN FEE-STRAT-EARLY-BIRD                                PKFEECLC
002060             ADD 1 TO WS-EB-COUNT                                 PKFEECLC
002070         WHEN FEE-STRAT-NIGHT-OWL                                 PKFEECLC
002080             ADD 1 TO WS-NO-COUNT                                 PKFEECLC
002090     END-EVALUATE.                                                PKFEECLC
002100                                                                  PKFEECLC
002110*----------------------------------------------------------       PKFEECLC
002120* RATING LOGIC - SHARED WITH THE TESTS PROGRAM.                   PKFEECLC
002130*----------------------------------------------------------       PKFEECLC
002140    COPY PKFEELGC.                                                PKFEECLC
002150                                                                  PKFEECLC
002160 TITLE 'PRODUCE END-OF-RUN SUMMARY REPORT'.                       PKFEECLC
002170 1000-PRINT-REPORT.                                               PKFEECLC
002180     MOVE WS-PAGE-LEN TO WS-LINE-COUNT.                           PKFEECLC
002190     PERFORM 1010-PRINT-HEADER.                                   PKFEECLC
002200     MOVE 'TICKETS READ' TO RPT-DET-LABEL.                        PKFEECLC
002210     MOVE WS-TICKETS-READ TO RPT-DET-COUNT.                       PKFEECLC
002220     MOVE ZERO TO RPT-DET-AMOUNT.                                 PKFEECLC
002230     PERFORM 1020-PRINT-DETAIL.                                   PKFEECLC
002240     MOVE 'TICKETS BILLED' TO RPT-DET-LABEL.                      PKFEECLC
002250     MOVE WS-TICKETS-BILLED TO RPT-DET-COUNT.                     PKFEECLC
002260     MOVE ZERO TO RPT-DET-AMOUNT.                                 PKFEECLC
002270     PERFORM 1020-PRINT-DETAIL.                                   PKFEECLC
002280     MOVE 'TICKETS REJECTED' TO RPT-DET-LABEL.                    PKFEECLC
002290     MOVE WS-TICKETS-REJECTED TO RPT-DET-COUNT.                   PKFEECLC
002300     MOVE ZERO TO RPT-DET-AMOUNT.                                 PKFEECLC
002310     PERFORM 1020-PRINT-DETAIL.                                   PKFEECLC
002320     MOVE 'BILLED - STANDARD HOURLY' TO RPT-DET-LABEL.            PKFEECLC
002330     MOVE WS-SH-COUNT TO RPT-DET-COUNT.                           PKFEECLC
002340     MOVE ZERO TO RPT-DET-AMOUNT.                                 PKFEECLC
002350     PERFORM 1020-PRINT-DETAIL.                                   PKFEECLC
002360     MOVE 'BILLED - EARLY BIRD' TO RPT-DET-LABEL.                 PKFEECLC
002370     MOVE WS-EB-COUNT TO RPT-DET-COUNT.                           PKFEECLC
002380     MOVE ZERO TO RPT-DET-AMOUNT.                                 PKFEECLC
002390     PERFORM 1020-PRINT-DETAIL.                                   PKFEECLC
002400     MOVE 'BILLED - NIGHT OWL' TO RPT-DET-LABEL.                  PKFEECLC
002410     MOVE WS-NO-COUNT TO RPT-DET-COUNT.                           PKFEECLC
002420     MOVE ZERO TO RPT-DET-AMOUNT.                                 PKFEECLC
002430     PERFORM 1020-PRINT-DETAIL.                                   PKFEECLC
002440     MOVE 'TOTAL FEES COLLECTED' TO RPT-DET-LABEL.                PKFEECLC
002450     MOVE ZERO TO RPT-DET-COUNT.                                  PKFEECLC
002460     MOVE WS-TOTAL-FEES TO RPT-DET-AMOUNT.                        PKFEECLC
002470     PERFORM 1020-PRINT-DETAIL.                                   PKFEECLC
002480                                                                  PKFEECLC
002490 1010-PRINT-HEADER.                                               PKFEECLC
002500     ADD 1 TO WS-PAGE-COUNT.                                      PKFEECLC
002510     MOVE WS-PAGE-COUNT TO RPT-TITLE-PAGE-NUM.                    PKFEECLC
002520     WRITE REPORT-OUT-FD-REC FROM PK-RPT-TITLE-LINE               PKFEECLC
002530         AFTER ADVANCING TOP-OF-FORM.                             PKFEECLC
002540     WRITE REPORT-OUT-FD-REC FROM PK-RPT-SUBTITLE-LINE            PKFEECLC
002550         AFTER ADVANCING 1 LINE.                                  PKFEECLC
002560     WRITE REPORT-OUT-FD-REC FROM PK-RPT-BLANK-LINE               PKFEECLC
002570         AFTER ADVANCING 1 LINE.                                  PKFEECLC
002580     MOVE ZERO TO WS-LINE-COUNT.                                  PKFEECLC
002590                                                                  PKFEECLC
002600 1020-PRINT-DETAIL.                                               PKFEECLC
002610     IF WS-LINE-COUNT >= WS-PAGE-LEN                              PKFEECLC
002620         PERFORM 1010-PRINT-HEADER                                PKFEECLC
002630     END-IF.                                                      PKFEECLC
002640     ADD 1 TO WS-LINE-COUNT.                                      PKFEECLC
002650     WRITE REPORT-OUT-FD-REC FROM PK-RPT-DETAIL-LINE              PKFEECLC
002660         AFTER ADVANCING 1 LINE.                                  PKFEECLC
002670                                                                  PKFEECLC
002680 9000-CLOSE-FILES.                                                PKFEECLC
002690     CLOSE TICKET-IN-FILE, FEE-OUT-FILE, REPORT-OUT-FILE.         PKFEECLC
002700                                                                  PKFEECLC
002710*    ABNORMAL TERMINATION - A FILE WOULD NOT OPEN.  THE RUN       PKFEECLC
002720*    STOPS BEFORE ANY TICKETS ARE READ; THIS IS DISTINCT FROM     PKFEECLC
002730*    A SINGLE BAD TICKET, WHICH 0730 IN PKFEELGC REJECTS AND      PKFEECLC
002740*    CONTINUES PAST (SEE MAINTENANCE LOG, 07/08/03).              PKFEECLC
002750 9999-ABEND-JOB.                                                  PKFEECLC
002760     DISPLAY 'PKFEECLC: JOB TERMINATED - FILE OPEN FAILURE'.      PKFEECLC
002770     MOVE 16 TO RETURN-CODE.                                      PKFEECLC
002780     GOBACK.                                                      PKFEECLC
