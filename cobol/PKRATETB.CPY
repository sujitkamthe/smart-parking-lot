000100******************************************************************PKRATETB
000110*  PKRATETB  -  PARKING FEE RATE PARAMETER TABLES                *PKRATETB
000120******************************************************************PKRATETB
000130*  COPY MEMBER.  HOLDS THE VEHICLE-TYPE MULTIPLIER TABLE, THE     PKRATETB
000140*  LOYALTY-TIER DISCOUNT TABLE, THE CALENDAR MONTH-OFFSET TABLE   PKRATETB
000150*  USED BY THE DAY-COUNT ROUTINE IN PKFEELGC, AND THE DOLLAR      PKRATETB
000160*  AND TIME-WINDOW CONSTANTS FOR EACH OF THE THREE RATE           PKRATETB
000170*  STRATEGIES.  TABLES ARE BUILT VALUE-LITERAL FIRST, THEN        PKRATETB
000180*  REDEFINED AS A SEARCHABLE OCCURS TABLE - SHOP STANDARD.        PKRATETB
000190*------------------------------------------------------------     PKRATETB
000200*  MAINTENANCE LOG                                                PKRATETB
000210*  03/11/87  RDC  ORIGINAL HOURLY RATE CONSTANTS.                 PKRATETB
000220*  09/22/89  RDC  ADDED EARLY BIRD / NIGHT OWL CONSTANTS.         PKRATETB
000230*  06/14/94  JBT  ADDED LOYALTY TIER DISCOUNT TABLE.              PKRATETB
000240*  11/02/98  WFH  Y2K - ADDED MONTH-OFFSET TABLE FOR THE NEW      PKRATETB
000250*                 CCYYMMDD DAY-COUNT ROUTINE (SEE PKFEELGC).      PKRATETB
000260*  04/30/12  TRC  ADDED VEHICLE-TYPE MULTIPLIER TABLE (BUS AND    PKRATETB
000270*                 MOTORCYCLE RATES SPLIT OUT FROM STD CAR RATE).  PKRATETB
000280*  03/14/24  SPD  CR-4471 ADDED PEAK-SURCHARGE MULTIPLIER.        PKRATETB
000290*------------------------------------------------------------     PKRATETB
000300                                                                  PKRATETB
000310*----------------------------------------------------------       PKRATETB
000320* VEHICLE-TYPE MULTIPLIER TABLE.                                  PKRATETB
000330*----------------------------------------------------------       PKRATETB
000340 01  PK-VEHICLE-VALUES.                                           PKRATETB
000350     05  FILLER PIC X(01) VALUE 'M'.                              PKRATETB
000360     05  FILLER PIC 9(01)V99 VALUE 0.80.                          PKRATETB
000370     05  FILLER PIC X(01) VALUE 'C'.                              PKRATETB
000380     05  FILLER PIC 9(01)V99 VALUE 1.00.                          PKRATETB
000390     05  FILLER PIC X(01) VALUE 'B'.                              PKRATETB
000400     05  FILLER PIC 9(01)V99 VALUE 2.00.                          PKRATETB
000410 01  PK-VEHICLE-TABLE REDEFINES PK-VEHICLE-VALUES.                PKRATETB
000420     05  PK-VEHICLE-ENTRY OCCURS 3 TIMES                          PKRATETB
000430                          INDEXED BY PK-VEH-IDX.                  PKRATETB
000440         10  PK-VEH-CODE             PIC X(01).                   PKRATETB
000450         10  PK-VEH-MULTIPLIER       PIC 9(01)V99.                PKRATETB
000460                                                                  PKRATETB
000470*----------------------------------------------------------       PKRATETB
000480* LOYALTY-TIER DISCOUNT TABLE.                                    PKRATETB
000490*----------------------------------------------------------       PKRATETB
000500 01  PK-LOYALTY-VALUES.                                           PKRATETB
000510     05  FILLER PIC X(01) VALUE 'N'.                              PKRATETB
000520     05  FILLER PIC V999 VALUE .000.                              PKRATETB
000530     05  FILLER PIC X(01) VALUE 'S'.                              PKRATETB
000540     05  FILLER PIC V999 VALUE .100.                              PKRATETB
000550     05  FILLER PIC X(01) VALUE 'G'.                              PKRATETB
000560     05  FILLER PIC V999 VALUE .200.                              PKRATETB
000570     05  FILLER PIC X(01) VALUE 'P'.                              PKRATETB
000580     05  FILLER PIC V999 VALUE .300.                              PKRATETB
000590 01  PK-LOYALTY-TABLE REDEFINES PK-LOYALTY-VALUES.                PKRATETB
000600     05  PK-LOYALTY-ENTRY OCCURS 4 TIMES                          PKRATETB
000610                          INDEXED BY PK-LOY-IDX.                  PKRATETB
000620         10  PK-LOY-CODE             PIC X(01).                   PKRATETB
000630         10  PK-LOY-DISCOUNT-PCT     PIC V999.                    PKRATETB
000640                                                                  PKRATETB
000650*----------------------------------------------------------       PKRATETB
000660* CALENDAR MONTH-OFFSET TABLE - CUMULATIVE DAYS BEFORE THE        PKRATETB
000670* 1ST OF EACH MONTH IN A NON-LEAP YEAR.  USED BY THE              PKRATETB
000680* DAY-COUNT ROUTINE (PARA 0330 IN PKFEELGC) IN PLACE OF AN        PKRATETB
000690* INTRINSIC DATE FUNCTION.                                        PKRATETB
000700*----------------------------------------------------------       PKRATETB
000710 01  PK-MONTH-OFFSET-VALUES.                                      PKRATETB
000720     05  FILLER PIC 9(03) VALUE 000.                              PKRATETB
000730     05  FILLER PIC 9(03) VALUE 031.                              PKRATETB
000740     05  FILLER PIC 9(03) VALUE 059.                              PKRATETB
000750     05  FILLER PIC 9(03) VALUE 090.                              PKRATETB
000760     05  FILLER PIC 9(03) VALUE 120.                              PKRATETB
000770     05  FILLER PIC 9(03) VALUE 151.                              PKRATETB
000780     05  FILLER PIC 9(03) VALUE 181.                              PKRATETB
000790     05  FILLER PIC 9(03) VALUE 212.                              PKRATETB
000800     05  FILLER PIC 9(03) VALUE 243.                              PKRATETB
000810     05  FILLER PIC 9(03) VALUE 273.                              PKRATETB
000820     05  FILLER PIC 9(03) VALUE 304.                              PKRATETB
000830     05  FILLER PIC 9(03) VALUE 334.                              PKRATETB
000840 01  PK-MONTH-OFFSET-TABLE REDEFINES PK-MONTH-OFFSET-VALUES.      PKRATETB
000850     05  PK-MONTH-OFFSET OCCURS 12 TIMES PIC 9(03).               PKRATETB
000860                                                                  PKRATETB
000870*----------------------------------------------------------       PKRATETB
000880* STANDARD HOURLY STRATEGY CONSTANTS (CODE SH).                   PKRATETB
000890*----------------------------------------------------------       PKRATETB
000900 01  PK-HOURLY-RATE-PARAMS.                                       PKRATETB
000910     05  PK-HOUR1-RATE               PIC 9(03)V99 VALUE 5.00.     PKRATETB
000920     05  PK-HOUR2-RATE               PIC 9(03)V99 VALUE 3.00.     PKRATETB
000930     05  PK-HOUR3-PLUS-RATE          PIC 9(03)V99 VALUE 2.00.     PKRATETB
000940     05  PK-PEAK-SURCHARGE-MULT      PIC 9(01)V9 VALUE 1.5.       PKRATETB
000950     05  FILLER                      PIC X(04).                   PKRATETB
000960                                                                  PKRATETB
000970 01  PK-PEAK-WINDOWS.                                             PKRATETB
000980     05  PK-MORNING-PEAK-START       PIC 9(04) COMP VALUE 420.    PKRATETB
000990     05  PK-MORNING-PEAK-END         PIC 9(04) COMP VALUE 600.    PKRATETB
001000     05  PK-EVENING-PEAK-START       PIC 9(04) COMP VALUE 960.    PKRATETB
001010     05  PK-EVENING-PEAK-END         PIC 9(04) COMP VALUE 1140.   PKRATETB
001020     05  FILLER                      PIC X(04).                   PKRATETB
001030                                                                  PKRATETB
001040*----------------------------------------------------------       PKRATETB
001050* EARLY BIRD STRATEGY CONSTANTS (CODE EB).  WINDOW TIMES          PKRATETB
001060* ARE MINUTES-OF-DAY (0600 = 06:00, 1140 = 19:00).                PKRATETB
001070*----------------------------------------------------------       PKRATETB
001080 01  PK-EARLY-BIRD-PARAMS.                                        PKRATETB
001090     05  PK-EB-BASE-FEE              PIC 9(05)V99 VALUE 15.00.    PKRATETB
001100     05  PK-EB-MAX-DURATION-HRS      PIC 9(05) COMP VALUE 15.     PKRATETB
001110     05  PK-EB-ENTRY-WIN-START       PIC 9(04) COMP VALUE 360.    PKRATETB
001120     05  PK-EB-ENTRY-WIN-END         PIC 9(04) COMP VALUE 540.    PKRATETB
001130     05  PK-EB-EXIT-WIN-START        PIC 9(04) COMP VALUE 930.    PKRATETB
001140     05  PK-EB-EXIT-WIN-END          PIC 9(04) COMP VALUE 1140.   PKRATETB
001150     05  FILLER                      PIC X(04).                   PKRATETB
001160                                                                  PKRATETB
001170*----------------------------------------------------------       PKRATETB
001180* NIGHT OWL STRATEGY CONSTANTS (CODE NO).                         PKRATETB
001190*----------------------------------------------------------       PKRATETB
001200 01  PK-NIGHT-OWL-PARAMS.                                         PKRATETB
001210     05  PK-NO-BASE-FEE              PIC 9(05)V99 VALUE 8.00.     PKRATETB
001220     05  PK-NO-MAX-DURATION-HRS      PIC 9(05) COMP VALUE 18.     PKRATETB
001230     05  PK-NO-ENTRY-WIN-START       PIC 9(04) COMP VALUE 1080.   PKRATETB
001240     05  PK-NO-ENTRY-WIN-END         PIC 9(04) COMP VALUE 1439.   PKRATETB
001250     05  PK-NO-EXIT-WIN-START        PIC 9(04) COMP VALUE 300.    PKRATETB
001260     05  PK-NO-EXIT-WIN-END          PIC 9(04) COMP VALUE 600.    PKRATETB
001270     05  FILLER                      PIC X(04).                   PKRATETB
001280                                                                  PKRATETB
001290*----------------------------------------------------------       PKRATETB
001300* STRATEGY CODE / NAME LITERALS WRITTEN TO PARKING-FEE-OUT.       PKRATETB
001310*----------------------------------------------------------       PKRATETB
001320 01  PK-STRATEGY-NAMES.                                           PKRATETB
001330     05  PK-SH-CODE   PIC X(02) VALUE 'SH'.                       PKRATETB
001340     05  PK-SH-NAME   PIC X(40) VALUE 'STANDARD HOURLY RATE'.     PKRATETB
001350     05  PK-EB-CODE   PIC X(02) VALUE 'EB'.                       PKRATETB
001360     05  PK-EB-NAME   PIC X(40) VALUE 'EARLY BIRD SPECIAL'.       PKRATETB
001370     05  PK-NO-CODE   PIC X(02) VALUE 'NO'.                       PKRATETB
001380     05  PK-NO-NAME   PIC X(40) VALUE 'NIGHT OWL SPECIAL'.        PKRATETB
001390     05  FILLER       PIC X(04).                                  PKRATETB
