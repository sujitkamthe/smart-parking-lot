000100******************************************************************PKFEEREC
000110*  PKFEEREC  -  PARKING TICKET / FEE RECORD AND WORK-AREA        *PKFEEREC
000120*  LAYOUTS FOR THE PARKING FEE RATING SYSTEM.                    *PKFEEREC
000130******************************************************************PKFEEREC
000140*  COPY MEMBER.  CONTAINS THE PARKING-TICKET-IN AND               PKFEEREC
000150*  PARKING-FEE-OUT RECORD LAYOUTS, THE RATE-EVALUATION WORK       PKFEEREC
000160*  TABLE AND THE DURATION / CALENDAR WORKING FIELDS SHARED BY     PKFEEREC
000170*  PKFEECLC AND THE TESTS PROGRAM THROUGH COPY PKFEELGC.          PKFEEREC
000180*------------------------------------------------------------     PKFEEREC
000190*  MAINTENANCE LOG                                                PKFEEREC
000200*  03/11/87  RDC  ORIGINAL LAYOUT - HOURLY RATE FIELDS ONLY.      PKFEEREC
000210*  09/22/89  RDC  ADDED EARLY BIRD / NIGHT OWL RATE-EVAL SLOTS.   PKFEEREC
000220*  06/14/94  JBT  ADDED LOYALTY TIER BYTE TO TICKET RECORD.       PKFEEREC
000230*  11/02/98  WFH  Y2K - EXPANDED ENTRY/EXIT DATE TO CCYYMMDD.     PKFEEREC
000240*  02/19/99  WFH  Y2K - VERIFIED DATE BREAKDOWN REDEFINES.        PKFEEREC
000250*  07/08/03  KLM  ADDED REJECT COUNTER FOR UNRATEABLE TICKETS.    PKFEEREC
000260*  04/30/12  TRC  ADDED VEHICLE MULTIPLIER WORK FIELD.            PKFEEREC
000270*  03/14/24  SPD  CR-4471 ADD PEAK-OVERLAP/WEEKDAY WORK AREAS.    PKFEEREC
000280*------------------------------------------------------------     PKFEEREC
000290                                                                  PKFEEREC
000300*----------------------------------------------------------       PKFEEREC
000310* PARKING-TICKET-IN - ONE TICKET READ PER DETAIL RECORD.          PKFEEREC
000320*----------------------------------------------------------       PKFEEREC
000330 01  PK-TICKET-IN-REC.                                            PKFEEREC
000340     05  TKT-ID                      PIC X(10).                   PKFEEREC
000350     05  TKT-ENTRY-DATE-NUM          PIC 9(08).                   PKFEEREC
000360     05  TKT-ENTRY-DATE-BRKDN REDEFINES                           PKFEEREC
000370             TKT-ENTRY-DATE-NUM.                                  PKFEEREC
000380         10  TKT-ENTRY-YEAR          PIC 9(04).                   PKFEEREC
000390         10  TKT-ENTRY-MONTH         PIC 9(02).                   PKFEEREC
000400         10  TKT-ENTRY-DAY           PIC 9(02).                   PKFEEREC
000410     05  TKT-ENTRY-TIME              PIC 9(04).                   PKFEEREC
000420     05  TKT-EXIT-DATE-NUM           PIC 9(08).                   PKFEEREC
000430     05  TKT-EXIT-DATE-BRKDN REDEFINES                            PKFEEREC
000440             TKT-EXIT-DATE-NUM.                                   PKFEEREC
000450         10  TKT-EXIT-YEAR           PIC 9(04).                   PKFEEREC
000460         10  TKT-EXIT-MONTH          PIC 9(02).                   PKFEEREC
000470         10  TKT-EXIT-DAY            PIC 9(02).                   PKFEEREC
000480     05  TKT-EXIT-TIME               PIC 9(04).                   PKFEEREC
000490     05  TKT-VEHICLE-TYPE            PIC X(01).                   PKFEEREC
000500         88  TKT-VEH-MOTORCYCLE          VALUE 'M'.               PKFEEREC
000510         88  TKT-VEH-CAR                 VALUE 'C'.               PKFEEREC
000520         88  TKT-VEH-BUS                 VALUE 'B'.               PKFEEREC
000530     05  TKT-LOYALTY-TIER            PIC X(01).                   PKFEEREC
000540         88  TKT-LOY-NONE                VALUE 'N'.               PKFEEREC
000550         88  TKT-LOY-SILVER              VALUE 'S'.               PKFEEREC
000560         88  TKT-LOY-GOLD                VALUE 'G'.               PKFEEREC
000570         88  TKT-LOY-PLATINUM            VALUE 'P'.               PKFEEREC
000580     05  FILLER                      PIC X(04).                   PKFEEREC
000590 01  PK-TICKET-IN-ALT REDEFINES PK-TICKET-IN-REC                  PKFEEREC
000600                                     PIC X(40).                   PKFEEREC
000610                                                                  PKFEEREC
000620*----------------------------------------------------------       PKFEEREC
000630* PARKING-FEE-OUT - ONE PRICED RECORD WRITTEN PER TICKET.         PKFEEREC
000640*----------------------------------------------------------       PKFEEREC
000650 01  PK-FEE-OUT-REC.                                              PKFEEREC
000660     05  FEE-TKT-ID                  PIC X(10).                   PKFEEREC
000670     05  FEE-DURATION-HOURS          PIC 9(03).                   PKFEEREC
000680     05  FEE-AMOUNT                  PIC S9(7)V99.                PKFEEREC
000690     05  FEE-STRATEGY-CODE           PIC X(02).                   PKFEEREC
000700         88  FEE-STRAT-STD-HOURLY        VALUE 'SH'.              PKFEEREC
000710         88  FEE-STRAT-EARLY-BIRD        VALUE 'EB'.              PKFEEREC
000720         88  FEE-STRAT-NIGHT-OWL         VALUE 'NO'.              PKFEEREC
000730     05  FEE-STRATEGY-NAME           PIC X(40).                   PKFEEREC
000740     05  FILLER                      PIC X(05).                   PKFEEREC
000750 01  PK-FEE-OUT-ALT REDEFINES PK-FEE-OUT-REC                      PKFEEREC
000760                                     PIC X(69).                   PKFEEREC
000770                                                                  PKFEEREC
000780*----------------------------------------------------------       PKFEEREC
000790* RATE-EVALUATION - ONE SLOT PER CONFIGURED RATE STRATEGY         PKFEEREC
000800* PER TICKET.  SLOT 1 = STANDARD HOURLY, 2 = EARLY BIRD,          PKFEEREC
000810* 3 = NIGHT OWL.  SEE PKFEELGC FOR THE SELECTION LOGIC.           PKFEEREC
000820*----------------------------------------------------------       PKFEEREC
000830 01  PK-RATE-EVAL-TABLE.                                          PKFEEREC
000840     05  RATE-EVAL-CNTR              PIC 9(02) COMP.              PKFEEREC
000850     05  RATE-EVAL-MIN-IDX           PIC 9(02) COMP.              PKFEEREC
000860     05  RATE-EVAL-ENTRY OCCURS 3 TIMES                           PKFEEREC
000870                         INDEXED BY RATE-EVAL-IDX.                PKFEEREC
000880         10  RE-STRATEGY-CODE            PIC X(02).               PKFEEREC
000890         10  RE-STRATEGY-NAME            PIC X(40).               PKFEEREC
000900         10  RE-APPLICABLE               PIC X(01).               PKFEEREC
000910             88  RE-IS-APPLICABLE            VALUE 'Y'.           PKFEEREC
000920             88  RE-NOT-APPLICABLE           VALUE 'N'.           PKFEEREC
000930         10  RE-FEE-AMOUNT               PIC S9(7)V99.            PKFEEREC
000940     05  FILLER                      PIC X(04).                   PKFEEREC
000950                                                                  PKFEEREC
000960*----------------------------------------------------------       PKFEEREC
000970* CALENDAR / DURATION WORKING FIELDS.  NO INTRINSIC DATE          PKFEEREC
000980* FUNCTIONS ARE USED - SEE PARAGRAPH 0330 IN PKFEELGC.            PKFEEREC
000990*----------------------------------------------------------       PKFEEREC
001000 01  PK-DURATION-WORK.                                            PKFEEREC
001010     05  PK-ENTRY-ABS-DAY            PIC 9(08) COMP.              PKFEEREC
001020     05  PK-EXIT-ABS-DAY             PIC 9(08) COMP.              PKFEEREC
001030     05  PK-ENTRY-HH                 PIC 9(02) COMP.              PKFEEREC
001040     05  PK-ENTRY-MM                 PIC 9(02) COMP.              PKFEEREC
001050     05  PK-EXIT-HH                  PIC 9(02) COMP.              PKFEEREC
001060     05  PK-EXIT-MM                  PIC 9(02) COMP.              PKFEEREC
001070     05  PK-ENTRY-TOD                PIC 9(04) COMP.              PKFEEREC
001080     05  PK-EXIT-TOD                 PIC 9(04) COMP.              PKFEEREC
001090     05  PK-ENTRY-ABS-MIN            PIC 9(09) COMP.              PKFEEREC
001100     05  PK-EXIT-ABS-MIN             PIC 9(09) COMP.              PKFEEREC
001110     05  PK-DURATION-TOT-MIN         PIC S9(09) COMP.             PKFEEREC
001120     05  PK-EXACT-DURATION-HRS       PIC 9(05) COMP.              PKFEEREC
001130     05  PK-ROUNDED-DURATION-HRS     PIC 9(05) COMP.              PKFEEREC
001140     05  PK-IS-SAME-DAY              PIC X(01).                   PKFEEREC
001150         88  PK-SAME-DAY                 VALUE 'Y'.               PKFEEREC
001160         88  PK-NOT-SAME-DAY             VALUE 'N'.               PKFEEREC
001170     05  PK-IS-NEXT-DAY              PIC X(01).                   PKFEEREC
001180         88  PK-NEXT-DAY                 VALUE 'Y'.               PKFEEREC
001190         88  PK-NOT-NEXT-DAY             VALUE 'N'.               PKFEEREC
001200     05  FILLER                      PIC X(04).                   PKFEEREC
001210                                                                  PKFEEREC
001220 01  PK-CALENDAR-WORK.                                            PKFEEREC
001230     05  PK-CALC-YEAR                PIC 9(04) COMP.              PKFEEREC
001240     05  PK-CALC-MONTH               PIC 9(02) COMP.              PKFEEREC
001250     05  PK-CALC-DAY                 PIC 9(02) COMP.              PKFEEREC
001260     05  PK-CALC-YEAR-LESS-1         PIC 9(04) COMP.              PKFEEREC
001270     05  PK-CALC-LEAP-FLAG           PIC X(01).                   PKFEEREC
001280         88  PK-CALC-IS-LEAP             VALUE 'Y'.               PKFEEREC
001290         88  PK-CALC-NOT-LEAP            VALUE 'N'.               PKFEEREC
001300     05  PK-CALC-MONTH-OFFSET        PIC 9(03) COMP.              PKFEEREC
001310     05  PK-CALC-LEAP-DAY-ADD        PIC 9(01) COMP.              PKFEEREC
001320     05  PK-CALC-ABS-DAY             PIC 9(08) COMP.              PKFEEREC
001330     05  FILLER                      PIC X(04).                   PKFEEREC
001340                                                                  PKFEEREC
001350 01  PK-WEEKDAY-WORK.                                             PKFEEREC
001360     05  PK-WEEKDAY-ABS-DAY          PIC 9(08) COMP.              PKFEEREC
001370     05  PK-WEEKDAY-IDX              PIC 9(01) COMP.              PKFEEREC
001380         88  PK-IS-WEEKDAY               VALUE 0 THRU 4.          PKFEEREC
001390         88  PK-IS-WEEKEND               VALUE 5 THRU 6.          PKFEEREC
001400     05  FILLER                      PIC X(04).                   PKFEEREC
001410                                                                  PKFEEREC
001420*----------------------------------------------------------       PKFEEREC
001430* PEAK-HOUR OVERLAP TEST WORK FIELDS (PARA 0430 IN                PKFEEREC
001440* PKFEELGC).  REUSED FOR BOTH THE MORNING AND EVENING             PKFEEREC
001450* PEAK WINDOW TESTS.                                              PKFEEREC
001460*----------------------------------------------------------       PKFEEREC
001470 01  PK-OVERLAP-WORK.                                             PKFEEREC
001480     05  PK-OV-WIN-START             PIC 9(04) COMP.              PKFEEREC
001490     05  PK-OV-WIN-END               PIC 9(04) COMP.              PKFEEREC
001500     05  PK-OV-RESULT-FLAG           PIC X(01).                   PKFEEREC
001510         88  PK-OV-OVERLAPS              VALUE 'Y'.               PKFEEREC
001520         88  PK-OV-NO-OVERLAP            VALUE 'N'.               PKFEEREC
001530     05  FILLER                      PIC X(04).                   PKFEEREC
001540                                                                  PKFEEREC
001550 01  PK-HOUR-CALC-WORK.                                           PKFEEREC
001560     05  PK-HOUR-IDX                 PIC 9(02) COMP.              PKFEEREC
001570     05  PK-HOUR-BASE-RATE           PIC 9(03)V99.                PKFEEREC
001580     05  PK-HOUR-RATE                PIC 9(05)V99.                PKFEEREC
001590     05  PK-SEG-START-ABS-MIN        PIC 9(09) COMP.              PKFEEREC
001600     05  PK-SEG-END-ABS-MIN          PIC 9(09) COMP.              PKFEEREC
001610     05  PK-SEG-START-TOD            PIC 9(04) COMP.              PKFEEREC
001620     05  PK-SEG-END-TOD              PIC 9(04) COMP.              PKFEEREC
001630     05  PK-SEG-START-ABS-DAY        PIC 9(08) COMP.              PKFEEREC
001640     05  PK-PEAK-HIT-FLAG            PIC X(01).                   PKFEEREC
001650         88  PK-PEAK-HIT                 VALUE 'Y'.               PKFEEREC
001660         88  PK-PEAK-NOT-HIT             VALUE 'N'.               PKFEEREC
001670     05  FILLER                      PIC X(04).                   PKFEEREC
001680                                                                  PKFEEREC
001690 01  PK-STRATEGY-WORK.                                            PKFEEREC
001700     05  PK-STD-HOURLY-TOTAL         PIC 9(07)V99.                PKFEEREC
001710     05  PK-BASE-AMOUNT              PIC 9(07)V99.                PKFEEREC
001720     05  PK-FINAL-AMOUNT             PIC 9(07)V99.                PKFEEREC
001730     05  PK-VEH-MULT                 PIC 9(01)V99.                PKFEEREC
001740     05  PK-LOY-DISCOUNT             PIC V999.                    PKFEEREC
001750     05  PK-MIN-FEE-FOUND            PIC S9(07)V99.               PKFEEREC
001760     05  FILLER                      PIC X(04).                   PKFEEREC
001770                                                                  PKFEEREC
001780 01  PK-ERROR-WORK.                                               PKFEEREC
001790     05  PK-TKT-REJECT-CNTR          PIC 9(07) COMP.              PKFEEREC
001800     05  PK-REJECT-FLAG              PIC X(01).                   PKFEEREC
001810         88  PK-TICKET-REJECTED          VALUE 'Y'.               PKFEEREC
001820         88  PK-TICKET-ACCEPTED          VALUE 'N'.               PKFEEREC
001830     05  FILLER                      PIC X(04).                   PKFEEREC
