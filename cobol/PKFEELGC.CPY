000100******************************************************************PKFEELGC
000110*  PKFEELGC  -  SHARED PARKING FEE RATING LOGIC                  *PKFEELGC
000120******************************************************************PKFEELGC
000130*  PROCEDURE DIVISION COPY MEMBER.  COPIED INTO BOTH PKFEECLC     PKFEELGC
000140*  (THE PRODUCTION BATCH DRIVER) AND TESTS (THE CANNED-CASE       PKFEELGC
000150*  TEST HARNESS) SO BOTH PROGRAMS RATE A TICKET THE SAME WAY      PKFEELGC
000160*  WITHOUT A CALLED SUBPROGRAM.  THE CALLING PROGRAM MUST         PKFEELGC
000170*  COPY PKFEEREC AND PKRATETB INTO WORKING-STORAGE AND            PKFEELGC
000180*  POPULATE PK-TICKET-IN-REC BEFORE PERFORMING 0150.              PKFEELGC
000190*------------------------------------------------------------     PKFEELGC
000200*  MAINTENANCE LOG                                                PKFEELGC
000210*  03/11/87  RDC  ORIGINAL HOURLY RATE CALCULATION ONLY.          PKFEELGC
000220*  09/22/89  RDC  ADDED EARLY BIRD / NIGHT OWL STRATEGIES AND     PKFEELGC
000230*                 THE MINIMUM-FEE SELECTION LOGIC.                PKFEELGC
000240*  06/14/94  JBT  APPLIED LOYALTY TIER DISCOUNT TO THE FLAT       PKFEELGC
000250*                 RATE STRATEGIES.                                PKFEELGC
000260*  11/02/98  WFH  Y2K - REPLACED 2-DIGIT YEAR DAY-COUNT MATH      PKFEELGC
000270*                 WITH THE CCYYMMDD ABSOLUTE DAY ROUTINE.         PKFEELGC
000280*  02/19/99  WFH  Y2K - VERIFIED WEEKDAY CALCULATION ACROSS       PKFEELGC
000290*                 THE CENTURY BOUNDARY.                           PKFEELGC
000300*  07/08/03  KLM  0730 NO LONGER ABENDS ON A TICKET WITH NO       PKFEELGC
000310*                 APPLICABLE STRATEGY - REJECTS AND CONTINUES.    PKFEELGC
000320*  04/30/12  TRC  APPLIED VEHICLE MULTIPLIER TO ALL THREE         PKFEELGC
000330*                 STRATEGIES (WAS STANDARD HOURLY ONLY).          PKFEELGC
000340*  03/14/24  SPD  CR-4471 ADDED WEEKDAY PEAK-HOUR SURCHARGE TO    PKFEELGC
000350*                 THE STANDARD HOURLY STRATEGY, HOUR BY HOUR.     PKFEELGC
000360*------------------------------------------------------------     PKFEELGC
000370                                                                  PKFEELGC
000380*  0150 - RATE ONE TICKET - MAIN ENTRY POINT                     *PKFEELGC
000390 0150-RATE-ONE-TICKET.                                            PKFEELGC
000400     SET PK-TICKET-ACCEPTED TO TRUE.                              PKFEELGC
000410     PERFORM 0200-DECODE-CODES.                                   PKFEELGC
000420     PERFORM 0300-COMPUTE-DURATION.                               PKFEELGC
000430     PERFORM 0700-RATE-TICKET.                                    PKFEELGC
000440                                                                  PKFEELGC
000450*  0200 - DECODE VEHICLE TYPE AND LOYALTY TIER                   *PKFEELGC
000460 0200-DECODE-CODES.                                               PKFEELGC
000470     PERFORM 0210-DECODE-VEHICLE.                                 PKFEELGC
000480     PERFORM 0220-DECODE-LOYALTY.                                 PKFEELGC
000490                                                                  PKFEELGC
000500 0210-DECODE-VEHICLE.                                             PKFEELGC
000510     SET PK-VEH-IDX TO 1.                                         PKFEELGC
000520     SEARCH PK-VEHICLE-ENTRY                                      PKFEELGC
000530         AT END                                                   PKFEELGC
000540             DISPLAY 'PKFEELGC: UNKNOWN VEHICLE TYPE '            PKFEELGC
000550                 TKT-VEHICLE-TYPE ' ON TICKET ' TKT-ID            PKFEELGC
000560             MOVE 1.00 TO PK-VEH-MULT                             PKFEELGC
000570         WHEN PK-VEH-CODE (PK-VEH-IDX) = TKT-VEHICLE-TYPE         PKFEELGC
000580             MOVE PK-VEH-MULTIPLIER (PK-VEH-IDX) TO               PKFEELGC
000590                 PK-VEH-MULT                                      PKFEELGC
000600     END-SEARCH.                                                  PKFEELGC
000610                                                                  PKFEELGC
000620 0220-DECODE-LOYALTY.                                             PKFEELGC
000630     SET PK-LOY-IDX TO 1.                                         PKFEELGC
000640     SEARCH PK-LOYALTY-ENTRY                                      PKFEELGC
000650         AT END                                                   PKFEELGC
000660             DISPLAY 'PKFEELGC: UNKNOWN LOYALTY TIER '            PKFEELGC
000670                 TKT-LOYALTY-TIER ' ON TICKET ' TKT-ID            PKFEELGC
000680             MOVE ZERO TO PK-LOY-DISCOUNT                         PKFEELGC
000690         WHEN PK-LOY-CODE (PK-LOY-IDX) = TKT-LOYALTY-TIER         PKFEELGC
000700             MOVE PK-LOY-DISCOUNT-PCT (PK-LOY-IDX) TO             PKFEELGC
000710                 PK-LOY-DISCOUNT                                  PKFEELGC
000720     END-SEARCH.                                                  PKFEELGC
000730                                                                  PKFEELGC
000740*  0300 - COMPUTE PARKING DURATION AND DAY FLAGS                 *PKFEELGC
000750 0300-COMPUTE-DURATION.                                           PKFEELGC
000760     MOVE TKT-ENTRY-YEAR  TO PK-CALC-YEAR.                        PKFEELGC
000770     MOVE TKT-ENTRY-MONTH TO PK-CALC-MONTH.                       PKFEELGC
000780     MOVE TKT-ENTRY-DAY   TO PK-CALC-DAY.                         PKFEELGC
000790     PERFORM 0330-CALC-ABS-DAY-FROM-YMD.                          PKFEELGC
000800     MOVE PK-CALC-ABS-DAY TO PK-ENTRY-ABS-DAY.                    PKFEELGC
000810     MOVE TKT-EXIT-YEAR   TO PK-CALC-YEAR.                        PKFEELGC
000820     MOVE TKT-EXIT-MONTH  TO PK-CALC-MONTH.                       PKFEELGC
000830     MOVE TKT-EXIT-DAY    TO PK-CALC-DAY.                         PKFEELGC
000840     PERFORM 0330-CALC-ABS-DAY-FROM-YMD.                          PKFEELGC
000850     MOVE PK-CALC-ABS-DAY TO PK-EXIT-ABS-DAY.                     PKFEELGC
000860     COMPUTE PK-ENTRY-HH = TKT-ENTRY-TIME / 100.                  PKFEELGC
000870     COMPUTE PK-ENTRY-MM = TKT-ENTRY-TIME -                       PKFEELGC
000880         (PK-ENTRY-HH * 100).                                     PKFEELGC
000890     COMPUTE PK-ENTRY-TOD = (PK-ENTRY-HH * 60) + PK-ENTRY-MM.     PKFEELGC
000900     COMPUTE PK-EXIT-HH = TKT-EXIT-TIME / 100.                    PKFEELGC
000910     COMPUTE PK-EXIT-MM = TKT-EXIT-TIME -                         PKFEELGC
000920         (PK-EXIT-HH * 100).                                      PKFEELGC
000930     COMPUTE PK-EXIT-TOD = (PK-EXIT-HH * 60) + PK-EXIT-MM.        PKFEELGC
000940     COMPUTE PK-ENTRY-ABS-MIN =                                   PKFEELGC
000950         (PK-ENTRY-ABS-DAY * 1440) + PK-ENTRY-TOD.                PKFEELGC
000960     COMPUTE PK-EXIT-ABS-MIN =                                    PKFEELGC
000970         (PK-EXIT-ABS-DAY * 1440) + PK-EXIT-TOD.                  PKFEELGC
000980     COMPUTE PK-DURATION-TOT-MIN =                                PKFEELGC
000990         PK-EXIT-ABS-MIN - PK-ENTRY-ABS-MIN.                      PKFEELGC
001000     COMPUTE PK-EXACT-DURATION-HRS = PK-DURATION-TOT-MIN / 60.    PKFEELGC
001010     COMPUTE PK-ROUNDED-DURATION-HRS =                            PKFEELGC
001020         (PK-DURATION-TOT-MIN + 59) / 60.                         PKFEELGC
001030     IF PK-ROUNDED-DURATION-HRS < 1                               PKFEELGC
001040         MOVE 1 TO PK-ROUNDED-DURATION-HRS                        PKFEELGC
001050     END-IF.                                                      PKFEELGC
001060     IF PK-EXIT-ABS-DAY = PK-ENTRY-ABS-DAY                        PKFEELGC
001070         SET PK-SAME-DAY TO TRUE                                  PKFEELGC
001080     ELSE                                                         PKFEELGC
001090         SET PK-NOT-SAME-DAY TO TRUE                              PKFEELGC
001100     END-IF.                                                      PKFEELGC
001110     IF PK-EXIT-ABS-DAY = PK-ENTRY-ABS-DAY + 1                    PKFEELGC
001120         SET PK-NEXT-DAY TO TRUE                                  PKFEELGC
001130     ELSE                                                         PKFEELGC
001140         SET PK-NOT-NEXT-DAY TO TRUE                              PKFEELGC
001150     END-IF.                                                      PKFEELGC
001160                                                                  PKFEELGC
001170*  0330 - ABSOLUTE DAY NUMBER FROM A CCYY/MM/DD DATE             *PKFEELGC
001180*    NO INTRINSIC DATE FUNCTION IS AVAILABLE ON THIS SYSTEM -     PKFEELGC
001190*    THIS ROUTINE COUNTS DAYS SINCE A FIXED BASE DATE USING       PKFEELGC
001200*    THE SHOP'S STANDARD LEAP-YEAR DIVISIBILITY TEST (X / N *     PKFEELGC
001210*    N = X) AND THE MONTH-OFFSET TABLE IN PKRATETB.  INPUT        PKFEELGC
001220*    IS PK-CALC-YEAR/MONTH/DAY, OUTPUT IS PK-CALC-ABS-DAY.        PKFEELGC
001230 0330-CALC-ABS-DAY-FROM-YMD.                                      PKFEELGC
001240     COMPUTE PK-CALC-YEAR-LESS-1 = PK-CALC-YEAR - 1.              PKFEELGC
001250     SET PK-CALC-NOT-LEAP TO TRUE.                                PKFEELGC
001260     IF (PK-CALC-YEAR / 4 * 4 = PK-CALC-YEAR)                     PKFEELGC
001270         AND NOT (PK-CALC-YEAR / 100 * 100 = PK-CALC-YEAR)        PKFEELGC
001280         SET PK-CALC-IS-LEAP TO TRUE                              PKFEELGC
001290     END-IF.                                                      PKFEELGC
001300     IF PK-CALC-YEAR / 400 * 400 = PK-CALC-YEAR                   PKFEELGC
001310         SET PK-CALC-IS-LEAP TO TRUE                              PKFEELGC
001320     END-IF.                                                      PKFEELGC
001330     MOVE PK-MONTH-OFFSET (PK-CALC-MONTH) TO                      PKFEELGC
001340         PK-CALC-MONTH-OFFSET.                                    PKFEELGC
001350     MOVE 0 TO PK-CALC-LEAP-DAY-ADD.                              PKFEELGC
001360     IF PK-CALC-MONTH > 2 AND PK-CALC-IS-LEAP                     PKFEELGC
001370         MOVE 1 TO PK-CALC-LEAP-DAY-ADD                           PKFEELGC
001380     END-IF.                                                      PKFEELGC
001390     COMPUTE PK-CALC-ABS-DAY =                                    PKFEELGC
001400         (PK-CALC-YEAR-LESS-1 * 365)                              PKFEELGC
001410         + (PK-CALC-YEAR-LESS-1 / 4)                              PKFEELGC
001420         - (PK-CALC-YEAR-LESS-1 / 100)                            PKFEELGC
001430         + (PK-CALC-YEAR-LESS-1 / 400)                            PKFEELGC
001440         + PK-CALC-MONTH-OFFSET                                   PKFEELGC
001450         + PK-CALC-LEAP-DAY-ADD                                   PKFEELGC
001460         + PK-CALC-DAY.                                           PKFEELGC
001470                                                                  PKFEELGC
001480*  0340 - WEEKDAY INDEX FROM AN ABSOLUTE DAY NUMBER              *PKFEELGC
001490*    0 = MONDAY ... 5 = SATURDAY, 6 = SUNDAY.  CALIBRATED         PKFEELGC
001500*    AGAINST 2000-01-01 (A SATURDAY).  INPUT IS                   PKFEELGC
001510*    PK-WEEKDAY-ABS-DAY, OUTPUT IS PK-WEEKDAY-IDX.                PKFEELGC
001520 0340-CALC-WEEKDAY-FROM-ABS-DAY.                                  PKFEELGC
001530     COMPUTE PK-WEEKDAY-IDX =                                     PKFEELGC
001540         (PK-WEEKDAY-ABS-DAY + 6) -                               PKFEELGC
001550         ((PK-WEEKDAY-ABS-DAY + 6) / 7 * 7).                      PKFEELGC
001560                                                                  PKFEELGC
001570*  0400 - STANDARD HOURLY STRATEGY (CODE SH)                     *PKFEELGC
001580 0400-EVAL-STD-HOURLY.                                            PKFEELGC
001590     MOVE ZERO TO PK-STD-HOURLY-TOTAL.                            PKFEELGC
001600     PERFORM 0410-CALC-HOUR-RATE                                  PKFEELGC
001610         VARYING PK-HOUR-IDX FROM 1 BY 1                          PKFEELGC
001620         UNTIL PK-HOUR-IDX > PK-ROUNDED-DURATION-HRS.             PKFEELGC
001630     COMPUTE PK-FINAL-AMOUNT ROUNDED =                            PKFEELGC
001640         PK-STD-HOURLY-TOTAL * PK-VEH-MULT.                       PKFEELGC
001650     MOVE PK-SH-CODE TO RE-STRATEGY-CODE (1).                     PKFEELGC
001660     MOVE PK-SH-NAME TO RE-STRATEGY-NAME (1).                     PKFEELGC
001670     SET RE-IS-APPLICABLE (1) TO TRUE.                            PKFEELGC
001680     MOVE PK-FINAL-AMOUNT TO RE-FEE-AMOUNT (1).                   PKFEELGC
001690                                                                  PKFEELGC
001700*    COMPUTES THE RATE FOR ONE HOUR OF THE STAY, APPLYING THE     PKFEELGC
001710*    WEEKDAY PEAK SURCHARGE WHEN THE HOUR SEGMENT OVERLAPS A      PKFEELGC
001720*    PEAK WINDOW, AND ADDS IT TO THE RUNNING TOTAL.               PKFEELGC
001730 0410-CALC-HOUR-RATE.                                             PKFEELGC
001740     EVALUATE TRUE                                                PKFEELGC
001750         WHEN PK-HOUR-IDX = 1                                     PKFEELGC
001760             MOVE PK-HOUR1-RATE TO PK-HOUR-BASE-RATE              PKFEELGC
001770         WHEN PK-HOUR-IDX = 2                                     PKFEELGC
001780             MOVE PK-HOUR2-RATE TO PK-HOUR-BASE-RATE              PKFEELGC
001790         WHEN OTHER                                               PKFEELGC
001800             MOVE PK-HOUR3-PLUS-RATE TO PK-HOUR-BASE-RATE         PKFEELGC
001810     END-EVALUATE.                                                PKFEELGC
001820     COMPUTE PK-SEG-START-ABS-MIN =                               PKFEELGC
001830         PK-ENTRY-ABS-MIN + ((PK-HOUR-IDX - 1) * 60).             PKFEELGC
001840     COMPUTE PK-SEG-END-ABS-MIN = PK-SEG-START-ABS-MIN + 60.      PKFEELGC
001850     PERFORM 0420-CHECK-PEAK-OVERLAP.                             PKFEELGC
001860     IF PK-PEAK-HIT                                               PKFEELGC
001870         COMPUTE PK-HOUR-RATE ROUNDED =                           PKFEELGC
001880             PK-HOUR-BASE-RATE * PK-PEAK-SURCHARGE-MULT           PKFEELGC
001890     ELSE                                                         PKFEELGC
001900         MOVE PK-HOUR-BASE-RATE TO PK-HOUR-RATE                   PKFEELGC
001910     END-IF.                                                      PKFEELGC
001920     ADD PK-HOUR-RATE TO PK-STD-HOURLY-TOTAL.                     PKFEELGC
001930                                                                  PKFEELGC
001940*    DETERMINES WHETHER THE CURRENT HOUR SEGMENT FALLS ON A       PKFEELGC
001950*    WEEKDAY AND OVERLAPS EITHER PEAK WINDOW.                     PKFEELGC
001960 0420-CHECK-PEAK-OVERLAP.                                         PKFEELGC
001970     COMPUTE PK-SEG-START-TOD = PK-SEG-START-ABS-MIN -            PKFEELGC
001980         (PK-SEG-START-ABS-MIN / 1440 * 1440).                    PKFEELGC
001990     COMPUTE PK-SEG-END-TOD = PK-SEG-END-ABS-MIN -                PKFEELGC
002000         (PK-SEG-END-ABS-MIN / 1440 * 1440).                      PKFEELGC
002010     COMPUTE PK-SEG-START-ABS-DAY = PK-SEG-START-ABS-MIN / 1440.  PKFEELGC
002020     MOVE PK-SEG-START-ABS-DAY TO PK-WEEKDAY-ABS-DAY.             PKFEELGC
002030     PERFORM 0340-CALC-WEEKDAY-FROM-ABS-DAY.                      PKFEELGC
002040     SET PK-PEAK-NOT-HIT TO TRUE.                                 PKFEELGC
002050     IF PK-IS-WEEKDAY                                             PKFEELGC
002060         MOVE PK-MORNING-PEAK-START TO PK-OV-WIN-START            PKFEELGC
002070         MOVE PK-MORNING-PEAK-END TO PK-OV-WIN-END                PKFEELGC
002080         PERFORM 0430-TEST-SEGMENT-OVERLAP                        PKFEELGC
002090         IF PK-OV-OVERLAPS                                        PKFEELGC
002100             SET PK-PEAK-HIT TO TRUE                              PKFEELGC
002110         ELSE                                                     PKFEELGC
002120             MOVE PK-EVENING-PEAK-START TO PK-OV-WIN-START        PKFEELGC
002130             MOVE PK-EVENING-PEAK-END TO PK-OV-WIN-END            PKFEELGC
002140             PERFORM 0430-TEST-SEGMENT-OVERLAP                    PKFEELGC
002150             IF PK-OV-OVERLAPS                                    PKFEELGC
002160                 SET PK-PEAK-HIT TO TRUE                          PKFEELGC
002170             END-IF                                               PKFEELGC
002180         END-IF                                                   PKFEELGC
002190     END-IF.                                                      PKFEELGC
002200                                                                  PKFEELGC
002210*    TESTS WHETHER [PK-SEG-START-TOD,PK-SEG-END-TOD) OVERLAPS     PKFEELGC
002220*    [PK-OV-WIN-START,PK-OV-WIN-END), HANDLING A SEGMENT THAT     PKFEELGC
002230*    CROSSES MIDNIGHT (END-TOD NOT GREATER THAN START-TOD).       PKFEELGC
002240 0430-TEST-SEGMENT-OVERLAP.                                       PKFEELGC
002250     SET PK-OV-NO-OVERLAP TO TRUE.                                PKFEELGC
002260     IF PK-SEG-END-TOD NOT > PK-SEG-START-TOD                     PKFEELGC
002270         IF PK-SEG-START-TOD NOT > PK-OV-WIN-END                  PKFEELGC
002280             SET PK-OV-OVERLAPS TO TRUE                           PKFEELGC
002290         END-IF                                                   PKFEELGC
002300         IF PK-SEG-END-TOD > PK-OV-WIN-START                      PKFEELGC
002310             SET PK-OV-OVERLAPS TO TRUE                           PKFEELGC
002320         END-IF                                                   PKFEELGC
002330     ELSE                                                         PKFEELGC
002340         IF PK-SEG-START-TOD < PK-OV-WIN-END                      PKFEELGC
002350             AND PK-SEG-END-TOD > PK-OV-WIN-START                 PKFEELGC
002360             SET PK-OV-OVERLAPS TO TRUE                           PKFEELGC
002370         END-IF                                                   PKFEELGC
002380     END-IF.                                                      PKFEELGC
002390                                                                  PKFEELGC
002400*  0500 - EARLY BIRD STRATEGY (CODE EB)                          *PKFEELGC
002410 0500-EVAL-EARLY-BIRD.                                            PKFEELGC
002420     MOVE PK-EB-CODE TO RE-STRATEGY-CODE (2).                     PKFEELGC
002430     MOVE PK-EB-NAME TO RE-STRATEGY-NAME (2).                     PKFEELGC
002440     IF PK-EXACT-DURATION-HRS <= PK-EB-MAX-DURATION-HRS           PKFEELGC
002450         AND PK-SAME-DAY                                          PKFEELGC
002460         AND PK-ENTRY-TOD >= PK-EB-ENTRY-WIN-START                PKFEELGC
002470         AND PK-ENTRY-TOD <= PK-EB-ENTRY-WIN-END                  PKFEELGC
002480         AND PK-EXIT-TOD >= PK-EB-EXIT-WIN-START                  PKFEELGC
002490         AND PK-EXIT-TOD <= PK-EB-EXIT-WIN-END                    PKFEELGC
002500         COMPUTE PK-BASE-AMOUNT ROUNDED =                         PKFEELGC
002510             PK-EB-BASE-FEE * PK-VEH-MULT                         PKFEELGC
002520         COMPUTE PK-FINAL-AMOUNT ROUNDED =                        PKFEELGC
002530             PK-BASE-AMOUNT * (1 - PK-LOY-DISCOUNT)               PKFEELGC
002540         SET RE-IS-APPLICABLE (2) TO TRUE                         PKFEELGC
002550         MOVE PK-FINAL-AMOUNT TO RE-FEE-AMOUNT (2)                PKFEELGC
002560     ELSE                                                         PKFEELGC
002570         SET RE-NOT-APPLICABLE (2) TO TRUE                        PKFEELGC
002580         MOVE ZERO TO RE-FEE-AMOUNT (2)                           PKFEELGC
002590     END-IF.                                                      PKFEELGC
002600                                                                  PKFEELGC
002610*  0600 - NIGHT OWL STRATEGY (CODE NO)                           *PKFEELGC
002620 0600-EVAL-NIGHT-OWL.                                             PKFEELGC
002630     MOVE PK-NO-CODE TO RE-STRATEGY-CODE (3).                     PKFEELGC
002640     MOVE PK-NO-NAME TO RE-STRATEGY-NAME (3).                     PKFEELGC
002650     IF PK-EXACT-DURATION-HRS <= PK-NO-MAX-DURATION-HRS           PKFEELGC
002660         AND PK-NEXT-DAY                                          PKFEELGC
002670         AND PK-ENTRY-TOD >= PK-NO-ENTRY-WIN-START                PKFEELGC
002680         AND PK-ENTRY-TOD <= PK-NO-ENTRY-WIN-END                  PKFEELGC
002690         AND PK-EXIT-TOD >= PK-NO-EXIT-WIN-START                  PKFEELGC
002700         AND PK-EXIT-TOD <= PK-NO-EXIT-WIN-END                    PKFEELGC
002710         COMPUTE PK-BASE-AMOUNT ROUNDED =                         PKFEELGC
002720             PK-NO-BASE-FEE * PK-VEH-MULT                         PKFEELGC
002730         COMPUTE PK-FINAL-AMOUNT ROUNDED =                        PKFEELGC
002740             PK-BASE-AMOUNT * (1 - PK-LOY-DISCOUNT)               PKFEELGC
002750         SET RE-IS-APPLICABLE (3) TO TRUE                         PKFEELGC
002760         MOVE PK-FINAL-AMOUNT TO RE-FEE-AMOUNT (3)                PKFEELGC
002770     ELSE                                                         PKFEELGC
002780         SET RE-NOT-APPLICABLE (3) TO TRUE                        PKFEELGC
002790         MOVE ZERO TO RE-FEE-AMOUNT (3)                           PKFEELGC
002800     END-IF.                                                      PKFEELGC
002810                                                                  PKFEELGC
002820*  0700 - RUN ALL STRATEGIES AND SELECT THE LOWEST FEE           *PKFEELGC
002830 0700-RATE-TICKET.                                                PKFEELGC
002840     MOVE 3 TO RATE-EVAL-CNTR.                                    PKFEELGC
002850     PERFORM 0400-EVAL-STD-HOURLY.                                PKFEELGC
002860     PERFORM 0500-EVAL-EARLY-BIRD.                                PKFEELGC
002870     PERFORM 0600-EVAL-NIGHT-OWL.                                 PKFEELGC
002880     PERFORM 0710-FIND-MIN-ENTRY.                                 PKFEELGC
002890                                                                  PKFEELGC
002900 0710-FIND-MIN-ENTRY.                                             PKFEELGC
002910     MOVE ZERO TO RATE-EVAL-MIN-IDX.                              PKFEELGC
002920     MOVE ZERO TO PK-MIN-FEE-FOUND.                               PKFEELGC
002930     PERFORM 0720-FIND-MIN-TEST                                   PKFEELGC
002940         VARYING RATE-EVAL-IDX FROM 1 BY 1                        PKFEELGC
002950         UNTIL RATE-EVAL-IDX > RATE-EVAL-CNTR.                    PKFEELGC
002960     PERFORM 0730-VALIDATE-FEE.                                   PKFEELGC
002970                                                                  PKFEELGC
002980 0720-FIND-MIN-TEST.                                              PKFEELGC
002990     IF RE-IS-APPLICABLE (RATE-EVAL-IDX)                          PKFEELGC
003000         IF RATE-EVAL-MIN-IDX = ZERO                              PKFEELGC
003010             MOVE RATE-EVAL-IDX TO RATE-EVAL-MIN-IDX              PKFEELGC
003020             MOVE RE-FEE-AMOUNT (RATE-EVAL-IDX) TO                PKFEELGC
003030                 PK-MIN-FEE-FOUND                                 PKFEELGC
003040         ELSE                                                     PKFEELGC
003050             IF RE-FEE-AMOUNT (RATE-EVAL-IDX) < PK-MIN-FEE-FOUND  PKFEELGC
003060                 MOVE RATE-EVAL-IDX TO RATE-EVAL-MIN-IDX          PKFEELGC
003070                 MOVE RE-FEE-AMOUNT (RATE-EVAL-IDX) TO            PKFEELGC
003080                     PK-MIN-FEE-FOUND                             PKFEELGC
003090             END-IF                                               PKFEELGC
003100         END-IF                                                   PKFEELGC
003110     END-IF.                                                      PKFEELGC
003120                                                                  PKFEELGC
003130*    NO-APPLICABLE-STRATEGY AND NEGATIVE-FEE GUARD.  A BAD        PKFEELGC
003140*    TICKET IS REJECTED AND COUNTED - THE RUN DOES NOT ABEND.     PKFEELGC
003150 0730-VALIDATE-FEE.                                               PKFEELGC
003160     IF RATE-EVAL-MIN-IDX = ZERO                                  PKFEELGC
003170         DISPLAY 'PKFEELGC: NO STRATEGY APPLICABLE - TICKET '     PKFEELGC
003180             TKT-ID                                               PKFEELGC
003190         ADD 1 TO PK-TKT-REJECT-CNTR                              PKFEELGC
003200         SET PK-TICKET-REJECTED TO TRUE                           PKFEELGC
003210     ELSE                                                         PKFEELGC
003220         IF PK-MIN-FEE-FOUND < ZERO                               PKFEELGC
003230             DISPLAY 'PKFEELGC: NEGATIVE FEE REJECTED - TICKET '  PKFEELGC
003240                 TKT-ID                                           PKFEELGC
003250             ADD 1 TO PK-TKT-REJECT-CNTR                          PKFEELGC
003260             SET PK-TICKET-REJECTED TO TRUE                       PKFEELGC
003270         ELSE                                                     PKFEELGC
003280             SET PK-TICKET-ACCEPTED TO TRUE                       PKFEELGC
003290             MOVE TKT-ID TO FEE-TKT-ID                            PKFEELGC
003300             MOVE PK-ROUNDED-DURATION-HRS TO                      PKFEELGC
003310                 FEE-DURATION-HOURS                               PKFEELGC
003320             MOVE PK-MIN-FEE-FOUND TO FEE-AMOUNT                  PKFEELGC
003330             MOVE RE-STRATEGY-CODE (RATE-EVAL-MIN-IDX) TO         PKFEELGC
003340                 FEE-STRATEGY-CODE                                PKFEELGC
003350             MOVE RE-STRATEGY-NAME (RATE-EVAL-MIN-IDX) TO         PKFEELGC
003360                 FEE-STRATEGY-NAME                                PKFEELGC
003370         END-IF                                                   PKFEELGC
003380     END-IF.                                                      PKFEELGC
